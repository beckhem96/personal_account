000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER:  ASSETLD                                       *
000400*    DESCRIPTION :  MASTER RECORD LAYOUT FOR THE HOUSEHOLD ASSET *
000500*                   LEDGER.  ONE RECORD PER HELD ASSET - CASH,   *
000600*                   SAVINGS, STOCK, OR DEBT.  READ IN FULL, NO   *
000700*                   KEY, BY NETWRTH EACH RUN.  CORRESPONDS TO    *
000800*                   SPEC RECORD ASSET-RECORD.                   *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                        *
001100*    ------------------                                         *
001200*    05/11/95  R.OKONKWO   ORIGINAL COPY MEMBER - 4 ASSET TYPES  *
001300*                          CASH / SAVE / STCK / DEBT             *
001400*    09/03/96  L.FENNIMORE TICKET FIN-0120 ADD AL-RUN-DATE STAMP *
001500*    06/21/98  R.OKONKWO   TICKET FIN-0206 Y2K - 4 DIGIT YEAR ON *
001600*                          AL-RUN-DATE                          *
001700*    02/27/01  G.PELLETT   TICKET FIN-0241 AL-ASSET-NAME TRIMMED *
001800*                          TO X(20) TO HOLD THE LEDGER FILE AT A *
001900*                          FIXED 64-BYTE RECORD                 *
002000*    04/09/02  G.PELLETT   TICKET FIN-0260 AL-ASSET-PURCH-PRICE-N*
002100*                          ADDED - ZERO/BLANK PURCHASE PRICE ON  *
002200*                          A NON-STOCK RECORD IS NOT THE SAME AS *
002300*                          "NO PURCHASE PRICE RECORDED"          *
002400*    06/14/07  G.PELLETT   TICKET FIN-0345 AL-ASSET-NAME RESTORED*
002500*                          TO X(30) - THE RECONCILIATION EXTRACT *
002600*                          GROUP KEPT GETTING TRUNCATED BROKERAGE*
002700*                          ACCOUNT NAMES BACK FROM FIN-0241 AND  *
002800*                          ASKED FOR THE FULL NAME AGAIN.  THE   *
002900*                          LEDGER RECORD GROWS TO 76 BYTES - SEE *
003000*                          THE FD IN NETWRTH, WHICH WAS RESIZED  *
003100*                          THE SAME DAY                          *
003200******************************************************************
003300
003400******************************************************************
003500*    AL-ASSET-LEDGER-REC  -  FIXED 76-BYTE LEDGER RECORD.        *
003600******************************************************************
003700 01  AL-ASSET-LEDGER-REC.
003800     05  AL-ASSET-ID               PIC 9(09).
003900     05  AL-ASSET-TYPE             PIC X(04).
004000         88  AL-TYPE-CASH                  VALUE 'CASH'.
004100         88  AL-TYPE-SAVINGS               VALUE 'SAVE'.
004200         88  AL-TYPE-STOCK                 VALUE 'STCK'.
004300         88  AL-TYPE-DEBT                  VALUE 'DEBT'.
004400         88  AL-TYPE-VALID VALUES ARE 'CASH' 'SAVE' 'STCK' 'DEBT'.
004500     05  AL-ASSET-NAME             PIC X(30).
004600     05  AL-ASSET-BALANCE         PIC S9(13)V9(2).
004700     05  AL-ASSET-BALANCE-U REDEFINES AL-ASSET-BALANCE
004800                                  PIC 9(13)V9(2).
004900     05  AL-ASSET-PURCH-PRICE     PIC S9(13)V9(2).
005000     05  AL-ASSET-PURCH-PRICE-N   PIC 9(01).
005100         88  AL-PURCH-PRICE-PRESENT        VALUE 1.
005200         88  AL-PURCH-PRICE-NULL           VALUE 0.
005300     05  FILLER                   PIC X(02).
005400
005500******************************************************************
005600*    AL-RUN-STAMP  -  RUN-DATE CONTROL FIELDS CARRIED ON EVERY   *
005700*    NETWRTH REPORT PAGE HEADING.  SEE 955-HEADINGS.             *
005800******************************************************************
005900 01  AL-RUN-STAMP.
006000     05  AL-RUN-DATE.
006100         10  AL-RUN-CCYY           PIC 9(4).
006200         10  AL-RUN-MM             PIC 9(2).
006300         10  AL-RUN-DD             PIC 9(2).
006400     05  AL-RUN-DATE-NUM REDEFINES AL-RUN-DATE
006500                                   PIC 9(8).
006600     05  FILLER                    PIC X(02).
