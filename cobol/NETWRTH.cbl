000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NETWRTH.
000300 AUTHOR.        R.OKONKWO.
000400 INSTALLATION.  HOUSEHOLD FINANCE BATCH CENTER.
000500 DATE-WRITTEN.  05/11/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        NETWRTH READS THE FULL ASSET-LEDGER ONE TIME PER RUN AND
001300*        PRODUCES TWO OUTPUTS IN THE SAME PASS -
001400*
001500*        (1) A HOUSEHOLD NET-WORTH ROLL-UP, CONTROL-BROKEN BY
001600*            ASSET TYPE (CASH/SAVE/STCK/DEBT), WRITTEN TO
001700*            NET-WORTH-OUT AFTER THE LEDGER IS EXHAUSTED; AND
001800*        (2) ONE UNREALIZED STOCK-RETURN LINE PER LEDGER RECORD,
001900*            WRITTEN TO ASSET-RETURN-OUT AS EACH RECORD IS READ.
002000*
002100*        THE LEDGER HAS NO KEY AND IS NOT SORTED BY TYPE - THE
002200*        FOUR TYPE SUBTOTALS ARE KEPT IN AN IN-MEMORY TABLE AND
002300*        LOCATED BY SEARCH, THE SAME TECHNIQUE THIS SHOP USES FOR
002400*        THE INVOICE CONTROL-BREAK PROGRAM'S CUSTOMER-NAME TABLE.
002500*
002600*        INPUT FILE            - ASSET-LEDGER
002700*        OUTPUT REPORT         - NET-WORTH-OUT
002800*        OUTPUT REPORT         - ASSET-RETURN-OUT
002900*
003000******************************************************************
003100*    MAINTENANCE HISTORY
003200*    ------------------
003300*    05/11/95  R.OKONKWO   ORIGINAL PROGRAM - CASH/STCK SUBTOTALS
003400*                          ONLY
003500*    09/03/96  L.FENNIMORE TICKET FIN-0120 ADD RUN-DATE STAMP TO
003600*                          THE REPORT HEADING
003700*    06/21/98  R.OKONKWO   TICKET FIN-0206 Y2K - RUN-DATE IS NOW
003800*                          CCYYMMDD THROUGHOUT, NO MORE 2-DIGIT
003900*                          YEARS ANYWHERE IN THIS PROGRAM
004000*    02/27/01  G.PELLETT   TICKET FIN-0242 SAVE AND DEBT ADDED AS
004100*                          THEIR OWN SUBTOTAL BUCKETS - TABLE IS
004200*                          NOW 4 ENTRIES INSTEAD OF A HARD-CODED
004300*                          CASH/STOCK PAIR OF ACCUMULATORS
004400*    04/09/02  G.PELLETT   TICKET FIN-0261 ADD THE PER-ASSET
004500*                          STOCK-RETURN CALCULATION AND THE
004600*                          ASSET-RETURN-OUT FILE - RUNS IN THE
004700*                          SAME PASS AS THE SUBTOTAL ROLL-UP
004800*    08/15/04  L.FENNIMORE TICKET FIN-0318 RETURN-RATE COMPUTED
004900*                          AS A SEPARATE DIVIDE THEN MULTIPLY SO
005000*                          ONLY THE DIVIDE STEP IS ROUNDED - THE
005100*                          BROKERAGE RECONCILIATION REPORT WAS
005200*                          OFF BY A PENNY WHEN WE ROUNDED THE
005300*                          COMBINED EXPRESSION INSTEAD
005400*    06/14/07  G.PELLETT   TICKET FIN-0345 ASSET-LEDGER-FILE FD
005500*                          RESIZED FROM 66 TO 76 CHARACTERS - SEE
005600*                          ASSETLD COPY MEMBER HISTORY, SAME DATE.
005700*                          AL-ASSET-NAME WENT BACK TO X(30)
005800*    02/11/10  G.PELLETT   TICKET FIN-0405 STANDARDS AUDIT - SAME
005900*                          TICKET THAT REWORKED TAXSTOCK/YESETTL.
006000*                          THE RUN COUNTERS AND PAGE NUMBER BELOW
006100*                          ARE NOW 77-LEVEL STANDALONE ITEMS
006200*                          INSTEAD OF A 05-GROUP, PER SHOP CODING
006300*                          STANDARD SECTION 4, AND PROCEDURE
006400*                          DIVISION COMMENTARY WAS EXPANDED
006500*                          THROUGHOUT.
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900
007000 CONFIGURATION SECTION.
007100*    SOURCE AND OBJECT COMPUTER ARE BOTH THE CENTER'S PRODUCTION
007200*    MAINFRAME - THIS PROGRAM IS NOT CROSS-COMPILED ANYWHERE ELSE.
007300 SOURCE-COMPUTER.   IBM-390.
007400 OBJECT-COMPUTER.   IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100*    ASSET-LEDGER IS THE FULL HOUSEHOLD ASSET MASTER - NO KEY,
008200*    READ SEQUENTIALLY TO EOF EVERY RUN, NOT SORTED BY TYPE.
008300     SELECT ASSET-LEDGER-FILE   ASSIGN TO ASSETLDG
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS  WS-LEDGER-STATUS.
008700
008800*    NET-WORTH-OUT IS THE TYPE-SUBTOTAL ROLL-UP REPORT, WRITTEN
008900*    ONCE AFTER THE LEDGER IS EXHAUSTED.
009000     SELECT NET-WORTH-OUT-FILE  ASSIGN TO NETWOUT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         ACCESS IS SEQUENTIAL
009300         FILE STATUS  IS  WS-NETWRTH-STATUS.
009400
009500*    ASSET-RETURN-OUT IS THE PER-ASSET UNREALIZED STOCK-RETURN
009600*    REPORT, WRITTEN ONE LINE PER LEDGER RECORD AS IT IS READ.
009700     SELECT ASSET-RETURN-OUT-FILE ASSIGN TO ARETOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         ACCESS IS SEQUENTIAL
010000         FILE STATUS  IS  WS-ARETURN-STATUS.
010100
010200 DATA DIVISION.
010300
010400 FILE SECTION.
010500
010600******************************************************************
010700*    ASSET-LEDGER-FILE  -  76-BYTE FIXED MASTER RECORD (WIDENED   *
010800*    FROM 66 UNDER FIN-0345 WHEN AL-ASSET-NAME WENT BACK TO       *
010900*    X(30)).  MOVED WHOLE INTO AL-ASSET-LEDGER-REC BELOW -        *
011000*    NOTHING IN THIS PROGRAM ADDRESSES IT BY COLUMN POSITION.     *
011100******************************************************************
011200 FD  ASSET-LEDGER-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 76 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ASSET-LEDGER-RECORD.
011800 01  ASSET-LEDGER-RECORD          PIC X(76).
011900
012000******************************************************************
012100*    NET-WORTH-OUT-FILE  -  132-BYTE PRINT LINE FOR THE TYPE-     *
012200*    SUBTOTAL ROLL-UP.  WRITTEN BY 950-PRINT-NET-WORTH-REPORT.    *
012300******************************************************************
012400 FD  NET-WORTH-OUT-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS NET-WORTH-OUT-RECORD.
013000 01  NET-WORTH-OUT-RECORD         PIC X(132).
013100
013200******************************************************************
013300*    ASSET-RETURN-OUT-FILE  -  132-BYTE PRINT LINE FOR THE PER-   *
013400*    ASSET STOCK-RETURN REPORT.  WRITTEN BY 900-WRITE-RETURN-LINE.*
013500******************************************************************
013600 FD  ASSET-RETURN-OUT-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 132 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS ASSET-RETURN-OUT-RECORD.
014200 01  ASSET-RETURN-OUT-RECORD      PIC X(132).
014300
014400 WORKING-STORAGE SECTION.
014500
014600******************************************************************
014700*    RUN COUNTERS AND PAGE NUMBER - 77-LEVEL STANDALONE ITEMS     *
014800*    PER FIN-0405.                                                *
014900*    WS-READ-CTR        - ASSET-LEDGER RECORDS READ.              *
015000*    WS-RETURN-WRTN-CTR - STOCK-RETURN LINES WRITTEN.             *
015100*    WS-REJECT-CTR      - RECORDS REJECTED - BAD TYPE CODE OR A   *
015200*                         TYPE CODE THE SUBTOTAL TABLE SEARCH     *
015300*                         CANNOT FIND (SHOULD NEVER HAPPEN SINCE  *
015400*                         BOTH CHECK THE SAME 88-LEVEL VALUES,    *
015500*                         BUT THE SEARCH IS GUARDED ANYWAY).      *
015600*    WS-PAGE-NO         - PAGE NUMBER PRINTED IN THE NET-WORTH    *
015700*                         REPORT HEADING - THIS REPORT NEVER      *
015800*                         RUNS LONG ENOUGH TO ADVANCE PAST PAGE 1 *
015900*                         BUT THE FIELD IS KEPT FOR WHEN THE      *
016000*                         LEDGER OUTGROWS ONE PAGE OF SUBTOTALS.  *
016100******************************************************************
016200 77  WS-READ-CTR               PIC S9(7)   COMP-3 VALUE +0.
016300 77  WS-RETURN-WRTN-CTR        PIC S9(7)   COMP-3 VALUE +0.
016400 77  WS-REJECT-CTR             PIC S9(7)   COMP-3 VALUE +0.
016500 77  WS-PAGE-NO                PIC S9(3)   COMP-3 VALUE +1.
016600
016700******************************************************************
016800*    PROGRAM-INDICATOR-SWITCHES - EOF FLAG FOR THE LEDGER FILE.   *
016900******************************************************************
017000 01  PROGRAM-INDICATOR-SWITCHES.
017100     05  WS-EOF-LEDGER-SW          PIC X(3)    VALUE 'NO '.
017200         88  EOF-ASSET-LEDGER                  VALUE 'YES'.
017300
017400******************************************************************
017500*    FILE-STATUS-CODES - CHECKED AFTER EVERY OPEN/CLOSE; A SHOP   *
017600*    ABEND ROUTINE WOULD TEST THESE IF THIS PROGRAM RAN UNDER THE *
017700*    STANDARD JCL ABEND-TRAP, NOT SHOWN HERE.                     *
017800******************************************************************
017900 01  FILE-STATUS-CODES.
018000     05  WS-LEDGER-STATUS          PIC X(2)    VALUE SPACES.
018100     05  WS-NETWRTH-STATUS         PIC X(2)    VALUE SPACES.
018200     05  WS-ARETURN-STATUS         PIC X(2)    VALUE SPACES.
018300
018400******************************************************************
018500*    ASSET-TYPE SUBTOTAL TABLE - LOADED FROM THE FILLER VALUES   *
018600*    BELOW, THE SAME WAY THE INVOICE CONTROL-BREAK PROGRAM LOADS *
018700*    ITS CUSTOMER-NAME TABLE.  NW-TYPE-SUBTOTAL (COPY ASSETRS)   *
018800*    IS KEYED BY THE SAME SUBSCRIPT AS THIS TABLE - ENTRY 1 =    *
018900*    CASH, 2 = SAVE, 3 = STCK, 4 = DEBT.                         *
019000******************************************************************
019100 01  NW-TYPE-CODE-VALUES.
019200     05  FILLER                    PIC X(4)    VALUE 'CASH'.
019300     05  FILLER                    PIC X(4)    VALUE 'SAVE'.
019400     05  FILLER                    PIC X(4)    VALUE 'STCK'.
019500     05  FILLER                    PIC X(4)    VALUE 'DEBT'.
019600
019700 01  NW-TYPE-CODE-TABLE REDEFINES NW-TYPE-CODE-VALUES.
019800     05  NW-TYPE-ENTRY OCCURS 4 TIMES
019900                       INDEXED BY NW-TYPE-IDX.
020000         10  NW-TC-CODE            PIC X(4).
020100
020200******************************************************************
020300*    WS-WORK-FIELDS - HOLDS THE UNREALIZED RETURN RATIO WHILE IT  *
020400*    IS COMPUTED IN TWO STEPS (SEE 230-CALC-STOCK-RETURN).  THE   *
020500*    REDEFINE GIVES A WHOLE/FRACTION VIEW FOR DUMP READING ONLY - *
020600*    NO PARAGRAPH MOVES THE REDEFINE FIELDS INDIVIDUALLY.         *
020700******************************************************************
020800 01  WS-WORK-FIELDS.
020900     05  WS-RETURN-RATIO           PIC S9(03)V9(4) VALUE ZERO.
021000     05  WS-RETURN-RATIO-R REDEFINES WS-RETURN-RATIO.
021100         10  WS-RATIO-WHOLE        PIC S9(03).
021200         10  WS-RATIO-FRACTION     PIC 9(4).
021300
021400*    AL-ASSET-LEDGER-REC / AL-RUN-STAMP - SEE COPY MEMBER ASSETLD.
021500*    NW-NET-WORTH-RESPONSE / AR-ASSET-RETURN-RESPONSE / REPORT
021600*    LINE LAYOUTS - SEE COPY MEMBER ASSETRS.
021700     COPY ASSETLD.
021800     COPY ASSETRS.
021900
022000 PROCEDURE DIVISION.
022100
022200******************************************************************
022300*    000-MAINLINE  -  OPEN ALL THREE FILES, ZERO THE ACCUMULATORS,*
022400*    THEN DRIVE A SINGLE READ/PROCESS LOOP OVER THE LEDGER - THE  *
022500*    STOCK-RETURN LINE IS WRITTEN AS EACH RECORD IS READ, AND THE *
022600*    NET-WORTH ROLL-UP IS PRINTED ONLY AFTER THE LEDGER IS        *
022700*    EXHAUSTED (220-ADD-TO-SUBTOTAL MUST SEE EVERY RECORD FIRST). *
022800******************************************************************
022900 000-MAINLINE SECTION.
023000
023100*    OPEN ALL THREE FILES BEFORE ANYTHING ELSE RUNS.
023200     OPEN INPUT  ASSET-LEDGER-FILE
023300          OUTPUT NET-WORTH-OUT-FILE
023400                 ASSET-RETURN-OUT-FILE.
023500*    ZERO THE RUNNING TOTALS AND THE FOUR TYPE-SUBTOTAL BUCKETS.
023600     PERFORM 100-INIT-ACCUMULATORS THRU 100-EXIT.
023700*    PRIME THE READ, THEN LOOP ONE RECORD AT A TIME TO EOF.
023800     PERFORM 800-READ-LEDGER THRU 800-READ-LEDGER-EXIT.
023900     PERFORM 200-PROCESS-LEDGER-RECORD THRU 200-EXIT
024000         UNTIL EOF-ASSET-LEDGER.
024100*    ALL RECORDS ARE READ - NOW PRINT THE SUBTOTAL ROLL-UP.
024200     PERFORM 950-PRINT-NET-WORTH-REPORT THRU 950-EXIT.
024300     CLOSE ASSET-LEDGER-FILE
024400           NET-WORTH-OUT-FILE
024500           ASSET-RETURN-OUT-FILE.
024600     MOVE ZERO TO RETURN-CODE.
024700     GOBACK.
024800
024900******************************************************************
025000*    100-INIT-ACCUMULATORS  -  ZEROES THE THREE RUNNING TOTALS    *
025100*    AND DRIVES 110-ZERO-SUBTOTAL ACROSS ALL FOUR TABLE ENTRIES   *
025200*    SO NO SUBTOTAL STARTS WITH LEFTOVER WORKING-STORAGE.         *
025300******************************************************************
025400 100-INIT-ACCUMULATORS.
025500
025600     MOVE ZERO TO NW-TOTAL-ASSETS.
025700     MOVE ZERO TO NW-TOTAL-LIABILITIES.
025800     MOVE ZERO TO NW-NET-WORTH.
025900     PERFORM 110-ZERO-SUBTOTAL THRU 110-EXIT
026000         VARYING NW-TYPE-IDX FROM 1 BY 1
026100         UNTIL NW-TYPE-IDX > 4.
026200
026300 100-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700*    110-ZERO-SUBTOTAL  -  ZEROES ONE TYPE-SUBTOTAL TABLE ENTRY.  *
026800******************************************************************
026900 110-ZERO-SUBTOTAL.
027000
027100     MOVE ZERO TO NW-TYPE-SUBTOTAL (NW-TYPE-IDX).
027200
027300 110-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700*    200-PROCESS-LEDGER-RECORD  -  ONE PASS OF THE MAIN LOOP.     *
027800*    A RECORD WITH AN INVALID TYPE CODE IS COUNTED AND SKIPPED -  *
027900*    IT CANNOT BE ADDED TO A TYPE SUBTOTAL OR GIVEN A MEANINGFUL  *
028000*    STOCK-RETURN LINE, BUT ONE BAD RECORD MUST NOT STOP THE RUN. *
028100******************************************************************
028200 200-PROCESS-LEDGER-RECORD.
028300
028400     MOVE ASSET-LEDGER-RECORD TO AL-ASSET-LEDGER-REC.
028500     IF NOT AL-TYPE-VALID
028600         ADD 1 TO WS-REJECT-CTR
028700         GO TO 200-READ-NEXT.
028800
028900     PERFORM 210-ADD-TO-WORTH THRU 210-EXIT.
029000     PERFORM 220-ADD-TO-SUBTOTAL THRU 220-EXIT.
029100     PERFORM 230-CALC-STOCK-RETURN THRU 230-EXIT.
029200     PERFORM 900-WRITE-RETURN-LINE THRU 900-EXIT.
029300
029400 200-READ-NEXT.
029500     PERFORM 800-READ-LEDGER THRU 800-READ-LEDGER-EXIT.
029600
029700 200-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100*    210-ADD-TO-WORTH  -  ADDS THE ASSET'S BALANCE TO EITHER THE  *
030200*    ASSET TOTAL OR THE LIABILITY TOTAL - A DEBT RECORD IS A      *
030300*    LIABILITY, EVERYTHING ELSE COUNTS TOWARD ASSETS.             *
030400******************************************************************
030500 210-ADD-TO-WORTH.
030600
030700     IF AL-TYPE-DEBT
030800         ADD AL-ASSET-BALANCE TO NW-TOTAL-LIABILITIES
030900     ELSE
031000         ADD AL-ASSET-BALANCE TO NW-TOTAL-ASSETS.
031100
031200 210-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600*    220-ADD-TO-SUBTOTAL  -  LOCATES THE MATCHING TYPE-SUBTOTAL   *
031700*    TABLE ENTRY BY SEARCH AND ADDS THE BALANCE TO IT.  THE INDEX *
031800*    MUST BE RESET TO 1 BEFORE EVERY SEARCH - A SEARCH THAT IS    *
031900*    NOT RESET RESUMES FROM WHEREVER THE LAST SEARCH LEFT OFF.    *
032000******************************************************************
032100 220-ADD-TO-SUBTOTAL.
032200
032300     SET NW-TYPE-IDX TO 1.
032400     SEARCH NW-TYPE-ENTRY
032500         AT END
032600             ADD 1 TO WS-REJECT-CTR
032700         WHEN NW-TC-CODE (NW-TYPE-IDX) = AL-ASSET-TYPE
032800             ADD AL-ASSET-BALANCE
032900                 TO NW-TYPE-SUBTOTAL (NW-TYPE-IDX).
033000
033100 220-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500*    230-CALC-STOCK-RETURN  -  UNREALIZED RETURN-RATE ON A STOCK  *
033600*    HOLDING, AS A PERCENT.  ONLY APPLIES WHEN THE RECORD IS A    *
033700*    STOCK TYPE AND CARRIES A NON-ZERO PURCHASE PRICE - OTHERWISE *
033800*    THE RATE IS FORCED TO ZERO AND FLAGGED NOT-APPLICABLE.       *
033900******************************************************************
034000 230-CALC-STOCK-RETURN.
034100
034200     IF AL-TYPE-STOCK AND AL-PURCH-PRICE-PRESENT
034300                      AND AL-ASSET-PURCH-PRICE GREATER THAN ZERO
034400*        DIVIDE IS PERFORMED AND ROUNDED FIRST, THE *100 SHIFT
034500*        SECOND - THE SHIFT CANNOT INTRODUCE ROUNDING ERROR OF
034600*        ITS OWN BECAUSE IT IS AN EXACT POWER-OF-TEN MOVE OF AN
034700*        ALREADY-ROUNDED 4-DECIMAL VALUE (TICKET FIN-0318).
034800         COMPUTE WS-RETURN-RATIO ROUNDED =
034900             (AL-ASSET-BALANCE - AL-ASSET-PURCH-PRICE)
035000                 / AL-ASSET-PURCH-PRICE
035100         COMPUTE AR-RETURN-RATE = WS-RETURN-RATIO * 100
035200         MOVE 1 TO AR-RETURN-RATE-N
035300     ELSE
035400         MOVE ZERO TO AR-RETURN-RATE
035500         MOVE 0    TO AR-RETURN-RATE-N.
035600     MOVE AL-ASSET-ID TO AR-ASSET-ID.
035700
035800 230-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200*    800-READ-LEDGER  -  SHARED READ PARAGRAPH.  SETS THE EOF     *
036300*    SWITCH AND EXITS EARLY ON END OF FILE SO THE RUN COUNTER     *
036400*    BELOW IS NEVER INCREMENTED FOR A PHANTOM RECORD.             *
036500******************************************************************
036600 800-READ-LEDGER.
036700
036800     READ ASSET-LEDGER-FILE
036900         AT END  MOVE 'YES' TO WS-EOF-LEDGER-SW
037000                 GO TO 800-READ-LEDGER-EXIT.
037100     ADD 1 TO WS-READ-CTR.
037200
037300 800-READ-LEDGER-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*    900-WRITE-RETURN-LINE  -  WRITES THE PER-ASSET STOCK-RETURN  *
037800*    LINE BUILT BY 230-CALC-STOCK-RETURN.                         *
037900******************************************************************
038000 900-WRITE-RETURN-LINE.
038100
038200     WRITE ASSET-RETURN-OUT-RECORD FROM AR-ASSET-RETURN-RESPONSE.
038300     ADD 1 TO WS-RETURN-WRTN-CTR.
038400
038500 900-EXIT.
038600     EXIT.
038700
038800******************************************************************
038900*    950-PRINT-NET-WORTH-REPORT  -  FINAL NET-WORTH CALCULATION   *
039000*    AND THE WHOLE TYPE-SUBTOTAL ROLL-UP REPORT - HEADINGS, ONE   *
039100*    DETAIL LINE PER TYPE, AND THE THREE GRAND-TOTAL LINES.       *
039200******************************************************************
039300 950-PRINT-NET-WORTH-REPORT.
039400
039500     COMPUTE NW-NET-WORTH = NW-TOTAL-ASSETS - NW-TOTAL-LIABILITIES.
039600     PERFORM 955-HEADINGS THRU 955-EXIT.
039700     PERFORM 960-PRINT-TYPE-DETAIL THRU 960-EXIT
039800         VARYING NW-TYPE-IDX FROM 1 BY 1
039900         UNTIL NW-TYPE-IDX > 4.
040000     WRITE NET-WORTH-OUT-RECORD FROM NW-HEADING-3.
040100     MOVE 'TOTAL ASSETS:      ' TO NW-TL-CAPTION.
040200     MOVE NW-TOTAL-ASSETS       TO NW-TL-AMOUNT.
040300     WRITE NET-WORTH-OUT-RECORD FROM NW-TOTAL-LINE.
040400     MOVE 'TOTAL LIABILITIES: ' TO NW-TL-CAPTION.
040500     MOVE NW-TOTAL-LIABILITIES TO NW-TL-AMOUNT.
040600     WRITE NET-WORTH-OUT-RECORD FROM NW-TOTAL-LINE.
040700     MOVE 'NET WORTH:         ' TO NW-TL-CAPTION.
040800     MOVE NW-NET-WORTH          TO NW-TL-AMOUNT.
040900     WRITE NET-WORTH-OUT-RECORD FROM NW-TOTAL-LINE.
041000
041100 950-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500*    955-HEADINGS  -  BUILDS THE CCYY-MM-DD RUN-DATE STAMP (Y2K   *
041600*    FIX FIN-0206), MOVES THE PAGE NUMBER, AND WRITES ALL THREE   *
041700*    HEADING LINES.                                               *
041800******************************************************************
041900 955-HEADINGS.
042000
042100     ACCEPT AL-RUN-DATE FROM DATE YYYYMMDD.
042200     MOVE AL-RUN-CCYY      TO NW-HDG-RUN-DATE (1:4).
042300     MOVE '-'              TO NW-HDG-RUN-DATE (5:1).
042400     MOVE AL-RUN-MM        TO NW-HDG-RUN-DATE (6:2).
042500     MOVE '-'              TO NW-HDG-RUN-DATE (8:1).
042600     MOVE AL-RUN-DD        TO NW-HDG-RUN-DATE (9:2).
042700     MOVE WS-PAGE-NO       TO NW-HDG-PAGE-NO.
042800     WRITE NET-WORTH-OUT-RECORD FROM NW-HEADING-1.
042900     WRITE NET-WORTH-OUT-RECORD FROM NW-HEADING-2.
043000     WRITE NET-WORTH-OUT-RECORD FROM NW-HEADING-3.
043100
043200 955-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600*    960-PRINT-TYPE-DETAIL  -  WRITES ONE DETAIL LINE FOR THE     *
043700*    TYPE-SUBTOTAL TABLE ENTRY AT THE CURRENT NW-TYPE-IDX.        *
043800******************************************************************
043900 960-PRINT-TYPE-DETAIL.
044000
044100     MOVE NW-TC-CODE (NW-TYPE-IDX)         TO NW-DL-TYPE.
044200     MOVE NW-TYPE-SUBTOTAL (NW-TYPE-IDX)   TO NW-DL-SUBTOTAL.
044300     WRITE NET-WORTH-OUT-RECORD FROM NW-TYPE-DETAIL.
044400
044500 960-EXIT.
044600     EXIT.
