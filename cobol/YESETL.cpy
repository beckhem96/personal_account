000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER:  YESETL                                       *
000400*    DESCRIPTION :  RECORD LAYOUTS FOR THE YEAR-END INCOME-TAX   *
000500*                   SETTLEMENT SIMULATION REQUEST AND RESPONSE.  *
000600*                   USED BY YESETTL TO READ YE-SETTLE-IN AND     *
000700*                   BUILD THE YE-SETTLE-OUT REPORT LINE.         *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ------------------                                         *
001100*    03/02/95  L.FENNIMORE ORIGINAL COPY MEMBER                  *
001200*    09/03/96  L.FENNIMORE TICKET FIN-0119 ADD YE-RUN-DATE STAMP *
001300*    06/21/98  R.OKONKWO   TICKET FIN-0205 Y2K - 4 DIGIT YEAR ON *
001400*                          YE-RUN-DATE                          *
001500*    11/14/03  G.PELLETT   TICKET FIN-0301 ADD YE-GUIDE-AMOUNT-2 *
001600*                          SO THE SWITCH-CARD MESSAGE CAN CARRY  *
001700*                          BOTH THE EXTRA DEDUCTION AND THE      *
001800*                          REMAINING-CREDIT AMOUNT IT IS BASED   *
001900*                          ON (GUIDE CODE 3 ONLY)                *
002000******************************************************************
002100
002200******************************************************************
002300*    YE-SETTLE-REQUEST-REC  -  ONE SETTLEMENT SIMULATION REQUEST *
002400*    CORRESPONDS TO SPEC RECORD YEAR-END-SETTLEMENT-REQUEST.     *
002500******************************************************************
002600 01  YE-SETTLE-REQUEST-REC.
002700     05  YE-TOTAL-SALARY           PIC S9(13)V9(2).
002800     05  YE-CREDIT-CARD-AMOUNT     PIC S9(13)V9(2).
002900     05  YE-DEBIT-CASH-AMOUNT      PIC S9(13)V9(2).
003000     05  FILLER                    PIC X(05).
003100
003200******************************************************************
003300*    YE-SETTLE-RESPONSE-REC  -  ONE SETTLEMENT SIMULATION RESULT *
003400*    CORRESPONDS TO SPEC RECORD YEAR-END-SETTLEMENT-RESPONSE.    *
003500*    YE-GUIDE-CODE IS SET BY 220-CALC-SETTLEMENT, WHICH PERFORMS *
003600*    EITHER 230-CASE-A-UNDER-MIN OR 240-CASE-B-OVER-MIN IN       *
003700*    YESETTL TO DECIDE WHICH OF THE THREE GUIDANCE CASES APPLIES-*
003800*       01 = USAGE HAS NOT REACHED THE MINIMUM THRESHOLD         *
003900*       02 = OVER THRESHOLD, NO REMAINING CREDIT SPEND TO SWITCH *
004000*       03 = OVER THRESHOLD, EXTRA DEDUCTION AVAILABLE BY        *
004100*            SWITCHING REMAINING CREDIT SPEND TO DEBIT/CASH      *
004200******************************************************************
004300 01  YE-SETTLE-RESPONSE-REC.
004400     05  YE-MIN-USAGE-THRESHOLD    PIC S9(13)V9(2).
004500     05  YE-ESTIMATED-DEDUCTION    PIC S9(13)V9(0).
004600     05  YE-GUIDE-CODE             PIC 9(2).
004700         88  YE-GUIDE-UNDER-MIN            VALUE 01.
004800         88  YE-GUIDE-OVER-NO-SWITCH       VALUE 02.
004900         88  YE-GUIDE-OVER-CAN-SWITCH      VALUE 03.
005000     05  YE-GUIDE-AMOUNT           PIC S9(13)V9(2).
005100     05  YE-GUIDE-AMOUNT-2         PIC S9(13)V9(2).
005200     05  FILLER                    PIC X(08).
005300
005400******************************************************************
005500*    YE-RUN-STAMP  -  RUN-DATE CONTROL FIELDS CARRIED ON EVERY   *
005600*    YESETTL REPORT LINE HEADING.  SEE 955-HEADINGS.             *
005700******************************************************************
005800 01  YE-RUN-STAMP.
005900     05  YE-RUN-DATE.
006000         10  YE-RUN-CCYY           PIC 9(4).
006100         10  YE-RUN-MM             PIC 9(2).
006200         10  YE-RUN-DD             PIC 9(2).
006300     05  YE-RUN-DATE-NUM REDEFINES YE-RUN-DATE
006400                                   PIC 9(8).
006500     05  FILLER                    PIC X(02).
