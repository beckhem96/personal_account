000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER:  TAXSTK                                       *
000400*    DESCRIPTION :  RECORD LAYOUTS FOR THE STOCK CAPITAL-GAINS   *
000500*                   TAX ESTIMATE REQUEST AND RESPONSE.  USED BY  *
000600*                   TAXSTOCK TO READ TX-STOCK-IN AND BUILD THE   *
000700*                   TX-STOCK-OUT REPORT LINE.                   *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    ------------------                                         *
001100*    02/14/95  R.OKONKWO   ORIGINAL COPY MEMBER - STOCK TAX EST  *
001200*    09/03/96  L.FENNIMORE TICKET FIN-0118 ADD TX-RUN-DATE STAMP *
001300*    06/21/98  R.OKONKWO   TICKET FIN-0204 Y2K - 4 DIGIT YEAR ON *
001400*                          TX-RUN-DATE, TX-RUN-CCYY ADDED        *
001500*    04/09/02  G.PELLETT   TICKET FIN-0259 DROPPED THE BATCH-SEQ *
001600*                          FIELD FROM THE REQUEST LAYOUT - THE   *
001700*                          30-BYTE FILE HAS NO ROOM FOR ONE, IT  *
001800*                          IS CARRIED IN WORKING-STORAGE INSTEAD *
001900******************************************************************
002000
002100******************************************************************
002200*    TX-STOCK-REQUEST-REC  -  ONE STOCK-TAX CALCULATION REQUEST  *
002300*    CORRESPONDS TO SPEC RECORD TAX-STOCK-REQUEST.  AMOUNTS ARE  *
002400*    UNSIGNED ZONED DECIMAL ON THE INPUT FILE - A SALE OR A BUY  *
002500*    TOTAL CANNOT BE NEGATIVE, ONLY THE DERIVED PROFIT CAN.      *
002600******************************************************************
002700 01  TX-STOCK-REQUEST-REC.
002800     05  TX-TOTAL-SELL-AMOUNT      PIC S9(13)V9(2).
002900     05  TX-TOTAL-BUY-AMOUNT       PIC S9(13)V9(2).
003000     05  FILLER                    PIC X(05).
003100
003200******************************************************************
003300*    TX-STOCK-RESPONSE-REC  -  ONE STOCK-TAX CALCULATION RESULT  *
003400*    CORRESPONDS TO SPEC RECORD TAX-STOCK-RESPONSE.  TX-PROFIT   *
003500*    AND TX-TAX-BASE CARRY 2 DECIMALS; TX-ESTIMATED-TAX IS       *
003600*    TRUNCATED DOWN TO WHOLE WON (NO DECIMAL PLACES) - SEE THE   *
003700*    WON-UNIT TRUNCATION NOTE AT 210-CALC-STOCK-TAX IN TAXSTOCK. *
003800******************************************************************
003900 01  TX-STOCK-RESPONSE-REC.
004000     05  TX-PROFIT                 PIC S9(13)V9(2).
004100     05  TX-DEDUCTION              PIC S9(13)V9(2).
004200     05  TX-TAX-BASE               PIC S9(13)V9(2).
004300     05  TX-ESTIMATED-TAX          PIC S9(13)V9(0).
004400     05  FILLER                    PIC X(10).
004500
004600******************************************************************
004700*    TX-RUN-STAMP  -  RUN-DATE CONTROL FIELDS CARRIED ON EVERY   *
004800*    TAXSTOCK REPORT LINE HEADING.  SEE 955-HEADINGS.            *
004900******************************************************************
005000 01  TX-RUN-STAMP.
005100     05  TX-RUN-DATE.
005200         10  TX-RUN-CCYY           PIC 9(4).
005300         10  TX-RUN-MM             PIC 9(2).
005400         10  TX-RUN-DD             PIC 9(2).
005500     05  TX-RUN-DATE-NUM REDEFINES TX-RUN-DATE
005600                                   PIC 9(8).
005700     05  FILLER                    PIC X(02).
