000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER:  ASSETRS                                       *
000400*    DESCRIPTION :  OUTPUT RECORD LAYOUTS PRODUCED BY NETWRTH -  *
000500*                   THE NET-WORTH ROLL-UP SUMMARY RECORD (ONE    *
000600*                   PER RUN) AND THE PER-ASSET STOCK-RETURN      *
000700*                   RECORD (ONE PER LEDGER RECORD READ).         *
000800*                   CORRESPONDS TO SPEC RECORDS                  *
000900*                   NET-WORTH-RESPONSE AND ASSET-RETURN-RESPONSE.*
001000*                                                                *
001100*    MAINTENANCE HISTORY                                        *
001200*    ------------------                                         *
001300*    05/11/95  R.OKONKWO   ORIGINAL COPY MEMBER                  *
001400*    06/21/98  R.OKONKWO   TICKET FIN-0207 Y2K - NO CHANGE       *
001500*                          REQUIRED, DATE FIELDS LIVE IN ASSETLD *
001600*    02/27/01  G.PELLETT   TICKET FIN-0242 NW-TYPE-SUBTOTAL NOW  *
001700*                          OCCURS 4 TIMES - ONE BUCKET PER ASSET *
001800*                          TYPE, NOT A FLAT CASH/STOCK PAIR      *
001900*    08/15/04  L.FENNIMORE TICKET FIN-0318 AR-RETURN-RATE WIDENED*
002000*                          TO 4 DECIMAL PLACES TO MATCH THE      *
002100*                          BROKERAGE RECONCILIATION TOLERANCE    *
002200******************************************************************
002300
002400******************************************************************
002500*    NW-NET-WORTH-RESPONSE  -  ONE SUMMARY RECORD PER RUN.        *
002600*    NW-TYPE-SUBTOTAL IS KEYED BY THE SAME SUBSCRIPT AS THE      *
002700*    NW-TYPE-CODE-TABLE DECLARED IN NETWRTH WORKING-STORAGE -    *
002800*    ENTRY 1 = CASH, 2 = SAVE, 3 = STCK, 4 = DEBT.                *
002900******************************************************************
003000 01  NW-NET-WORTH-RESPONSE.
003100     05  NW-TOTAL-ASSETS           PIC S9(15)V9(2).
003200     05  NW-TOTAL-LIABILITIES      PIC S9(15)V9(2).
003300     05  NW-NET-WORTH              PIC S9(15)V9(2).
003400     05  NW-TYPE-SUBTOTAL OCCURS 4 TIMES
003500                                   PIC S9(15)V9(2).
003600     05  FILLER                    PIC X(10).
003700
003800******************************************************************
003900*    AR-ASSET-RETURN-RESPONSE  -  ONE PER ASSET-LEDGER RECORD.   *
004000*    AR-RETURN-RATE-N = 0 MEANS THE RATE DOES NOT APPLY (NOT A   *
004100*    STOCK, OR NO PURCHASE PRICE ON FILE) - AR-RETURN-RATE IS    *
004200*    THEN FORCED TO ZERO, MIRRORING A NULL RETURN-RATE UPSTREAM. *
004300******************************************************************
004400 01  AR-ASSET-RETURN-RESPONSE.
004500     05  AR-ASSET-ID               PIC 9(09).
004600     05  AR-RETURN-RATE            PIC S9(05)V9(4).
004700     05  AR-RETURN-RATE-N          PIC 9(01).
004800         88  AR-RATE-COMPUTED              VALUE 1.
004900         88  AR-RATE-NOT-APPLICABLE        VALUE 0.
005000     05  FILLER                    PIC X(09).
005100
005200******************************************************************
005300*    NW-REPORT-LINES  -  HEADING / DETAIL / TOTAL LINES FOR THE  *
005400*    ASSET TYPE SUBTOTAL REPORT.  LAID OUT FOR A 132-CHARACTER   *
005500*    PRINT LINE, SAME AS THE OTHER TWO BATCH REPORTS IN THIS     *
005600*    SYSTEM.                                                     *
005700******************************************************************
005800 01  NW-HEADING-1.
005900     05  FILLER                    PIC X(01)  VALUE SPACES.
006000     05  FILLER                    PIC X(26)
006100                       VALUE 'ASSET TYPE SUBTOTAL REPORT'.
006200     05  FILLER                    PIC X(10)  VALUE SPACES.
006300     05  FILLER                    PIC X(11)  VALUE 'RUN DATE: '.
006400     05  NW-HDG-RUN-DATE           PIC X(10).
006500     05  FILLER                    PIC X(09)  VALUE SPACES.
006600     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
006700     05  NW-HDG-PAGE-NO            PIC ZZ9.
006800     05  FILLER                    PIC X(59)  VALUE SPACES.
006900
007000 01  NW-HEADING-2.
007100     05  FILLER                    PIC X(01)  VALUE SPACES.
007200     05  FILLER                    PIC X(10)  VALUE 'TYPE'.
007300     05  FILLER                    PIC X(10)  VALUE 'SUBTOTAL'.
007400     05  FILLER                    PIC X(111) VALUE SPACES.
007500
007600 01  NW-HEADING-3.
007700     05  FILLER                    PIC X(01)  VALUE SPACES.
007800     05  FILLER                    PIC X(04)  VALUE ALL '-'.
007900     05  FILLER                    PIC X(06)  VALUE SPACES.
008000     05  FILLER                    PIC X(08)  VALUE ALL '-'.
008100     05  FILLER                    PIC X(113) VALUE SPACES.
008200
008300 01  NW-TYPE-DETAIL.
008400     05  FILLER                    PIC X(01)  VALUE SPACES.
008500     05  NW-DL-TYPE                PIC X(04).
008600     05  FILLER                    PIC X(06)  VALUE SPACES.
008700     05  NW-DL-SUBTOTAL            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
008800     05  FILLER                    PIC X(95)  VALUE SPACES.
008900
009000 01  NW-TOTAL-LINE.
009100     05  FILLER                    PIC X(01)  VALUE SPACES.
009200     05  NW-TL-CAPTION             PIC X(19).
009300     05  NW-TL-AMOUNT              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
009400     05  FILLER                    PIC X(90)  VALUE SPACES.
