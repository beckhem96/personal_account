000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    YESETTL.
000300 AUTHOR.        L.FENNIMORE.
000400 INSTALLATION.  HOUSEHOLD FINANCE BATCH CENTER.
000500 DATE-WRITTEN.  03/02/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        YESETTL SIMULATES THE YEAR-END INCOME-TAX SETTLEMENT
001300*        CREDIT/DEBIT CARD DEDUCTION.  ONE YE-SETTLE-REQUEST IS
001400*        READ FOR EACH SETTLEMENT-IN RECORD - TOTAL SALARY, TOTAL
001500*        CREDIT-CARD SPEND AND TOTAL DEBIT-CARD/CASH SPEND FOR
001600*        THE YEAR - AND ONE YE-SETTLE-RESPONSE LINE IS WRITTEN
001700*        PER REQUEST.  THERE IS NO ACCUMULATION ACROSS REQUESTS;
001800*        EACH RECORD STANDS ALONE.
001900*
002000*        INPUT FILE            - SETTLEMENT-IN
002100*        OUTPUT REPORT         - SETTLEMENT-OUT
002200*
002300******************************************************************
002400*    MAINTENANCE HISTORY
002500*    ------------------
002600*    03/02/95  L.FENNIMORE ORIGINAL PROGRAM
002700*    09/03/96  L.FENNIMORE TICKET FIN-0119 ADD RUN-DATE STAMP TO
002800*                          THE REPORT HEADING
002900*    06/21/98  R.OKONKWO   TICKET FIN-0205 Y2K - RUN-DATE IS NOW
003000*                          CCYYMMDD THROUGHOUT, NO MORE 2-DIGIT
003100*                          YEARS ANYWHERE IN THIS PROGRAM
003200*    04/09/02  G.PELLETT   TICKET FIN-0259 DROPPED THE REQUEST
003300*                          BATCH-SEQ FIELD FROM THE REQUEST - SEE
003400*                          THE SAME TICKET ON TAXSTOCK/TAXSTK
003500*    11/14/03  G.PELLETT   TICKET FIN-0301 ADD THE SECOND GUIDE
003600*                          AMOUNT (REMAINING-CREDIT) FOR GUIDE
003700*                          CODE 3 SO THE MESSAGE CAN CARRY BOTH
003800*                          THE SWITCHABLE AMOUNT AND THE EXTRA
003900*                          DEDUCTION IT BUYS
004000*    11/02/05  L.FENNIMORE TICKET FIN-0323 CLARIFIED THAT CREDIT
004100*                          SPEND FILLS THE THRESHOLD BEFORE DEBIT
004200*                          SPEND - MATCHES THE BENEFITS OFFICE'S
004300*                          WORKSHEET ORDER
004400*    03/30/09  G.PELLETT   TICKET FIN-0391 ADD NUMERIC-EDIT CHECK
004500*                          ON THE RAW INPUT RECORD - SEE THE SAME
004600*                          FIX MADE TO TAXSTOCK UNDER FIN-0390
004700*    02/11/10  G.PELLETT   TICKET FIN-0405 STANDARDS AUDIT - SAME
004800*                          TICKET THAT REWORKED TAXSTOCK.  THE
004900*                          FOUR RUN COUNTERS BELOW ARE NOW 77-LEVEL
005000*                          STANDALONE ITEMS INSTEAD OF A 05-GROUP,
005100*                          PER SHOP CODING STANDARD SECTION 4, AND
005200*                          PROCEDURE DIVISION COMMENTARY WAS
005300*                          EXPANDED THROUGHOUT.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700
005800 CONFIGURATION SECTION.
005900*    SOURCE AND OBJECT COMPUTER ARE BOTH THE CENTER'S PRODUCTION
006000*    MAINFRAME - THIS PROGRAM IS NOT CROSS-COMPILED ANYWHERE ELSE.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900*    SETTLEMENT-IN CARRIES ONE YEAR'S TOTALS PER SIMULATION
007000*    REQUEST - NO KEY, READ SEQUENTIALLY TO EOF.
007100     SELECT YE-SETTLE-IN-FILE  ASSIGN TO SETLIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS  WS-SETTLE-IN-STATUS.
007500
007600*    SETTLEMENT-OUT IS THE PRINT-STYLE REPORT - ONE DETAIL LINE
007700*    PER REQUEST, PLUS THE TWO HEADING LINES WRITTEN ONCE.
007800     SELECT YE-SETTLE-OUT-FILE ASSIGN TO SETLOT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-SETTLE-OUT-STATUS.
008200
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700******************************************************************
008800*    YE-SETTLE-IN-FILE  -  45-BYTE FIXED REQUEST RECORD.  ALL     *
008900*    THREE AMOUNTS ARE UNSIGNED ZONED DECIMAL ON THE INPUT FILE - *
009000*    SIGN IS APPLIED ONLY TO THE DERIVED WORKING-STORAGE FIELDS.  *
009100******************************************************************
009200 FD  YE-SETTLE-IN-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 45 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS YE-SETTLE-IN-RECORD.
009800 01  YE-SETTLE-IN-RECORD.
009900*        YE-IN-TOTAL-SALARY - GROSS SALARY FOR THE TAX YEAR.
010000     05  YE-IN-TOTAL-SALARY        PIC 9(13)V9(2).
010100*        YE-IN-CREDIT-CARD-AMOUNT - TOTAL CREDIT-CARD SPEND.
010200     05  YE-IN-CREDIT-CARD-AMOUNT  PIC 9(13)V9(2).
010300*        YE-IN-DEBIT-CASH-AMOUNT - TOTAL DEBIT-CARD/CASH SPEND.
010400     05  YE-IN-DEBIT-CASH-AMOUNT   PIC 9(13)V9(2).
010500
010600******************************************************************
010700*    YE-SETTLE-OUT-FILE  -  132-BYTE PRINT LINE.  WRITTEN FROM    *
010800*    WHICHEVER WS- REPORT-LINE 01-ITEM APPLIES (HEADING, DETAIL,  *
010900*    OR REJECT) - SEE 900-WRITE-RESPONSE AND 955-HEADINGS.        *
011000******************************************************************
011100 FD  YE-SETTLE-OUT-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 132 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS YE-SETTLE-OUT-RECORD.
011700 01  YE-SETTLE-OUT-RECORD         PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000
012100******************************************************************
012200*    RUN COUNTERS - 77-LEVEL STANDALONE ITEMS PER FIN-0405.       *
012300*    WS-READ-CTR     - REQUEST RECORDS READ FROM SETTLEMENT-IN.   *
012400*    WS-WRTN-CTR     - DETAIL LINES WRITTEN TO SETTLEMENT-OUT.    *
012500*    WS-REJECT-CTR   - REQUESTS REJECTED BY THE NUMERIC EDIT.     *
012600*    WS-RUN-SEQUENCE - 1-UP LINE NUMBER PRINTED IN DL-SEQ - THIS  *
012700*    REPLACED THE OLD REQUEST BATCH-SEQ FIELD UNDER FIN-0259.     *
012800******************************************************************
012900 77  WS-READ-CTR               PIC S9(7)   COMP-3 VALUE +0.
013000 77  WS-WRTN-CTR               PIC S9(7)   COMP-3 VALUE +0.
013100 77  WS-REJECT-CTR             PIC S9(7)   COMP-3 VALUE +0.
013200 77  WS-RUN-SEQUENCE           PIC S9(7)   COMP-3 VALUE +0.
013300
013400******************************************************************
013500*    PROGRAM-INDICATOR-SWITCHES                                   *
013600*    WS-EOF-IN-SW - SET WHEN THE REQUEST FILE HITS END OF FILE.   *
013700*    WS-CASE-SW   - SET BY 210-CALC-THRESHOLD TO REMEMBER WHICH   *
013800*    OF THE TWO GUIDANCE BRANCHES 220-CALC-SETTLEMENT MUST TAKE - *
013900*    CASE A (USAGE UNDER THE MINIMUM THRESHOLD) OR CASE B (USAGE  *
014000*    OVER THE THRESHOLD).                                        *
014100******************************************************************
014200 01  PROGRAM-INDICATOR-SWITCHES.
014300     05  WS-EOF-IN-SW              PIC X(3)    VALUE 'NO '.
014400         88  EOF-SETTLE-IN                     VALUE 'YES'.
014500     05  WS-CASE-SW                PIC X(1)    VALUE SPACE.
014600         88  WS-CASE-A-UNDER-MIN               VALUE 'A'.
014700         88  WS-CASE-B-OVER-MIN                VALUE 'B'.
014800
014900******************************************************************
015000*    FILE-STATUS-CODES - CHECKED AFTER EVERY OPEN/CLOSE; A SHOP   *
015100*    ABEND ROUTINE WOULD TEST THESE IF THIS PROGRAM RAN UNDER THE *
015200*    STANDARD JCL ABEND-TRAP, NOT SHOWN HERE.                     *
015300******************************************************************
015400 01  FILE-STATUS-CODES.
015500     05  WS-SETTLE-IN-STATUS       PIC X(2)    VALUE SPACES.
015600     05  WS-SETTLE-OUT-STATUS      PIC X(2)    VALUE SPACES.
015700
015800******************************************************************
015900*    WS-CONSTANTS - THE THREE FIXED RATES BEHIND THE SIMULATION.  *
016000*    YE-THRESHOLD-RATE     - 25% OF SALARY IS THE MINIMUM CARD    *
016100*                            USAGE THRESHOLD BEFORE ANY DEDUCTION *
016200*                            APPLIES AT ALL.                      *
016300*    YE-CREDIT-DEDUCT-RATE - 15% DEDUCTION RATE ON CREDIT-CARD    *
016400*                            SPEND ABOVE THE THRESHOLD.           *
016500*    YE-DEBIT-DEDUCT-RATE  - 30% DEDUCTION RATE ON DEBIT-CARD/    *
016600*                            CASH SPEND ABOVE THE THRESHOLD.      *
016700******************************************************************
016800 01  WS-CONSTANTS.
016900     05  YE-THRESHOLD-RATE         PIC SV9(4)  VALUE .2500.
017000     05  YE-CREDIT-DEDUCT-RATE     PIC SV9(4)  VALUE .1500.
017100     05  YE-DEBIT-DEDUCT-RATE      PIC SV9(4)  VALUE .3000.
017200
017300******************************************************************
017400*    WS-WORK-FIELDS - INTERMEDIATE AMOUNTS USED WHILE WORKING OUT *
017500*    WHICH SPEND FILLS THE THRESHOLD AND HOW MUCH IS LEFT OVER TO *
017600*    BE DEDUCTED AT THE CREDIT OR DEBIT RATE.                     *
017700*    WS-TOTAL-USAGE         - CREDIT PLUS DEBIT/CASH SPEND.       *
017800*    WS-CREDIT-USED-FOR-MIN - PORTION OF CREDIT SPEND THAT COUNTS *
017900*                             TOWARD THE MINIMUM THRESHOLD.       *
018000*    WS-THRESHOLD-REMAINS   - THRESHOLD LEFT AFTER CREDIT IS      *
018100*                             APPLIED, TO BE FILLED BY DEBIT NEXT *
018200*                             (FIN-0323 CREDIT-FIRST ORDERING).   *
018300*    WS-DEBIT-USED-FOR-MIN  - PORTION OF DEBIT/CASH SPEND THAT    *
018400*                             COUNTS TOWARD THE REMAINING         *
018500*                             THRESHOLD.                         *
018600*    WS-REMAINING-CREDIT/   - CREDIT AND DEBIT SPEND LEFT OVER    *
018700*    WS-REMAINING-DEBIT       ONCE THE THRESHOLD IS FULLY MET -   *
018800*                             THESE ARE WHAT ACTUALLY EARN A      *
018900*                             DEDUCTION.                         *
019000*    WS-CREDIT-DEDUCTION/   - THE DEDUCTION EARNED BY EACH        *
019100*    WS-DEBIT-DEDUCTION       REMAINING AMOUNT AT ITS OWN RATE.   *
019200*    WS-RAW-DEDUCTION       - THE TWO DEDUCTIONS COMBINED, BEFORE *
019300*                             THE TRUNCATING MOVE DESCRIBED AT    *
019400*                             240-CASE-B-OVER-MIN.               *
019500*    WS-SETTLE-IN-SPLIT     - PER-FIELD REDEFINE OF THE RAW INPUT *
019600*                             SO EACH AMOUNT CAN BE NUMERIC-      *
019700*                             EDITED ON ITS OWN (FIN-0391).       *
019800******************************************************************
019900 01  WS-WORK-FIELDS.
020000     05  WS-TOTAL-USAGE            PIC S9(13)V9(2) VALUE ZERO.
020100     05  WS-CREDIT-USED-FOR-MIN    PIC S9(13)V9(2) VALUE ZERO.
020200     05  WS-THRESHOLD-REMAINS      PIC S9(13)V9(2) VALUE ZERO.
020300     05  WS-THRESHOLD-REMAINS-U REDEFINES WS-THRESHOLD-REMAINS
020400                                   PIC 9(13)V9(2).
020500     05  WS-DEBIT-USED-FOR-MIN     PIC S9(13)V9(2) VALUE ZERO.
020600     05  WS-REMAINING-CREDIT       PIC S9(13)V9(2) VALUE ZERO.
020700     05  WS-REMAINING-DEBIT        PIC S9(13)V9(2) VALUE ZERO.
020800     05  WS-CREDIT-DEDUCTION       PIC S9(13)V9(2) VALUE ZERO.
020900     05  WS-DEBIT-DEDUCTION        PIC S9(13)V9(2) VALUE ZERO.
021000     05  WS-RAW-DEDUCTION          PIC S9(13)V9(2) VALUE ZERO.
021100     05  WS-SETTLE-IN-SPLIT REDEFINES YE-SETTLE-IN-RECORD.
021200         10  WS-IN-SALARY-NUM      PIC 9(13)V9(2).
021300         10  WS-IN-CREDIT-NUM      PIC 9(13)V9(2).
021400         10  WS-IN-DEBIT-NUM       PIC 9(13)V9(2).
021500
021600*    YE-SETTLE-REQUEST-REC / YE-SETTLE-RESPONSE-REC / YE-RUN-STAMP
021700*    - SEE COPY MEMBER YESETL FOR FIELD-BY-FIELD COMMENTARY.
021800     COPY YESETL.
021900
022000******************************************************************
022100*    REPORT LINE LAYOUTS - WS-HEADING-1/2 ARE WRITTEN ONCE BY     *
022200*    955-HEADINGS; WS-DETAIL-LINE ONCE PER GOOD REQUEST BY        *
022300*    900-WRITE-RESPONSE; WS-REJECT-LINE ONCE PER BAD REQUEST BY   *
022400*    200-PROCESS-REQUEST.  ALL THREE ARE 132 BYTES TO MATCH THE   *
022500*    YE-SETTLE-OUT-FILE FD.                                       *
022600******************************************************************
022700*    TITLE LINE - PROGRAM NAME AND THE CCYY-MM-DD RUN-DATE STAMP
022800*    BUILT BY 955-HEADINGS INTO HDG-RUN-DATE BELOW.
022900 01  WS-HEADING-1.
023000     05  FILLER                    PIC X(01)  VALUE SPACES.
023100     05  FILLER                    PIC X(33)
023200               VALUE 'YEAR-END SETTLEMENT SIMULATION'.
023300     05  FILLER                    PIC X(06)  VALUE SPACES.
023400     05  FILLER                    PIC X(11)  VALUE 'RUN DATE: '.
023500     05  HDG-RUN-DATE              PIC X(10).
023600     05  FILLER                    PIC X(71)  VALUE SPACES.
023700
023800*    COLUMN-HEADING LINE - ONE CAPTION PER DETAIL-LINE FIELD
023900*    BELOW, IN THE SAME LEFT-TO-RIGHT ORDER.
024000 01  WS-HEADING-2.
024100     05  FILLER                    PIC X(01)  VALUE SPACES.
024200     05  FILLER                    PIC X(06)  VALUE 'SEQ'.
024300     05  FILLER                    PIC X(03)  VALUE SPACES.
024400     05  FILLER                    PIC X(16)  VALUE 'MIN THRESHOLD'.
024500     05  FILLER                    PIC X(16)  VALUE 'EST DEDUCTION'.
024600     05  FILLER                    PIC X(06)  VALUE 'GC'.
024700     05  FILLER                    PIC X(16)  VALUE 'GUIDE AMOUNT'.
024800     05  FILLER                    PIC X(16)  VALUE 'GUIDE AMOUNT-2'.
024900     05  FILLER                    PIC X(52)  VALUE SPACES.
025000
025100*    ONE PRINT LINE PER GOOD REQUEST - DL-SEQ IS THE 1-UP LINE
025200*    NUMBER (WS-RUN-SEQUENCE); THE REMAINING FIELDS MIRROR
025300*    YE-SETTLE-RESPONSE-REC FIELD FOR FIELD.
025400 01  WS-DETAIL-LINE.
025500     05  FILLER                    PIC X(01)  VALUE SPACES.
025600*        DL-SEQ - LINE NUMBER, NOT A CARRIED-FORWARD BATCH KEY.
025700     05  DL-SEQ                    PIC ZZZ,ZZ9.
025800     05  FILLER                    PIC X(02)  VALUE SPACES.
025900*        DL-MIN-THRESHOLD - YE-MIN-USAGE-THRESHOLD, 25% OF SALARY.
026000     05  DL-MIN-THRESHOLD          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
026100     05  FILLER                    PIC X(01)  VALUE SPACES.
026200*        DL-EST-DEDUCTION - YE-ESTIMATED-DEDUCTION, WHOLE WON.
026300     05  DL-EST-DEDUCTION          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.
026400     05  FILLER                    PIC X(03)  VALUE SPACES.
026500*        DL-GUIDE-CODE - YE-GUIDE-CODE, ONE OF 01/02/03 - SEE THE
026600*        COMMENTARY IN COPY MEMBER YESETL.
026700     05  DL-GUIDE-CODE             PIC 99.
026800     05  FILLER                    PIC X(04)  VALUE SPACES.
026900*        DL-GUIDE-AMOUNT - YE-GUIDE-AMOUNT, MEANING DEPENDS ON
027000*        THE GUIDE CODE (SEE 230-CASE-A-UNDER-MIN AND
027100*        240-CASE-B-OVER-MIN).
027200     05  DL-GUIDE-AMOUNT           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027300     05  FILLER                    PIC X(01)  VALUE SPACES.
027400*        DL-GUIDE-AMOUNT-2 - YE-GUIDE-AMOUNT-2, USED ONLY WHEN
027500*        GUIDE CODE IS 03 (REMAINING CREDIT SPEND, FIN-0301).
027600     05  DL-GUIDE-AMOUNT-2         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027700     05  FILLER                    PIC X(06)  VALUE SPACES.
027800
027900*    PRINTED IN PLACE OF WS-DETAIL-LINE WHEN THE NUMERIC EDIT AT
028000*    200-PROCESS-REQUEST FAILS - NO CALCULATION IS ATTEMPTED.
028100 01  WS-REJECT-LINE.
028200     05  FILLER                    PIC X(01)  VALUE SPACES.
028300     05  FILLER                    PIC X(40)
028400                  VALUE '** REJECTED - INPUT RECORD NOT NUMERIC'.
028500     05  FILLER                    PIC X(91)  VALUE SPACES.
028600
028700 PROCEDURE DIVISION.
028800
028900******************************************************************
029000*    000-MAINLINE  -  OPEN BOTH FILES, PRINT THE HEADINGS ONCE,   *
029100*    THEN DRIVE A PLAIN READ/PROCESS LOOP TO EOF.  THERE IS NO    *
029200*    ACCUMULATION BETWEEN REQUESTS SO THE LOOP BODY NEEDS NO      *
029300*    CARRIED STATE OTHER THAN THE RUN COUNTERS.                   *
029400******************************************************************
029500 000-MAINLINE SECTION.
029600
029700*    OPEN BOTH FILES BEFORE ANYTHING ELSE RUNS.
029800     OPEN INPUT  YE-SETTLE-IN-FILE
029900          OUTPUT YE-SETTLE-OUT-FILE.
030000*    PRINT THE TWO HEADING LINES ONE TIME AT THE TOP OF THE RUN.
030100     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
030200*    PRIME THE READ, THEN LOOP ONE RECORD AT A TIME TO EOF.
030300     PERFORM 800-READ-REQUEST THRU 800-READ-REQUEST-EXIT.
030400     PERFORM 200-PROCESS-REQUEST THRU 200-PROCESS-REQUEST-EXIT
030500         UNTIL EOF-SETTLE-IN.
030600*    ALL REQUESTS ARE DONE - CLOSE UP AND RETURN CLEAN.
030700     CLOSE YE-SETTLE-IN-FILE
030800           YE-SETTLE-OUT-FILE.
030900     MOVE ZERO TO RETURN-CODE.
031000     GOBACK.
031100
031200******************************************************************
031300*    200-PROCESS-REQUEST  -  ONE PASS OF THE MAIN LOOP.  EDITS    *
031400*    THE RAW RECORD FIRST (FIN-0391); A RECORD THAT FAILS THE     *
031500*    EDIT IS COUNTED AND FLAGGED ON THE REPORT BUT DOES NOT STOP  *
031600*    THE RUN - A SINGLE GARBLED TRANSMISSION RECORD MUST NOT      *
031700*    ABEND THE WHOLE BATCH.                                      *
031800******************************************************************
031900 200-PROCESS-REQUEST.
032000
032100     ADD 1 TO WS-RUN-SEQUENCE.
032200*    REJECT THE RECORD IF ANY SPLIT FIELD IS NOT NUMERIC - SEE
032300*    WS-SETTLE-IN-SPLIT ABOVE.
032400     IF WS-IN-SALARY-NUM IS NOT NUMERIC
032500        OR WS-IN-CREDIT-NUM IS NOT NUMERIC
032600        OR WS-IN-DEBIT-NUM  IS NOT NUMERIC
032700         ADD 1 TO WS-REJECT-CTR
032800         WRITE YE-SETTLE-OUT-RECORD FROM WS-REJECT-LINE
032900     ELSE
033000*        GOOD RECORD - CARRY THE RAW AMOUNTS INTO THE SIGNED
033100*        REQUEST FIELDS, WORK OUT THE THRESHOLD, THEN THE
033200*        SETTLEMENT GUIDANCE, THEN PRINT.
033300         MOVE YE-IN-TOTAL-SALARY       TO YE-TOTAL-SALARY
033400         MOVE YE-IN-CREDIT-CARD-AMOUNT TO YE-CREDIT-CARD-AMOUNT
033500         MOVE YE-IN-DEBIT-CASH-AMOUNT  TO YE-DEBIT-CASH-AMOUNT
033600         PERFORM 210-CALC-THRESHOLD THRU 210-EXIT
033700         PERFORM 220-CALC-SETTLEMENT THRU 220-EXIT
033800         PERFORM 900-WRITE-RESPONSE THRU 900-WRITE-RESPONSE-EXIT.
033900     PERFORM 800-READ-REQUEST THRU 800-READ-REQUEST-EXIT.
034000
034100 200-PROCESS-REQUEST-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500*    210-CALC-THRESHOLD  -  WORKS OUT THE MINIMUM-USAGE THRESHOLD *
034600*    (25% OF SALARY) AND TOTAL CARD USAGE, THEN SETS WS-CASE-SW   *
034700*    SO 220-CALC-SETTLEMENT KNOWS WHICH GUIDANCE BRANCH TO TAKE.  *
034800******************************************************************
034900 210-CALC-THRESHOLD.
035000
035100     COMPUTE YE-MIN-USAGE-THRESHOLD =
035200             YE-TOTAL-SALARY * YE-THRESHOLD-RATE.
035300     COMPUTE WS-TOTAL-USAGE =
035400             YE-CREDIT-CARD-AMOUNT + YE-DEBIT-CASH-AMOUNT.
035500     MOVE SPACE TO WS-CASE-SW.
035600*    CASE A - USAGE HAS NOT REACHED THE THRESHOLD YET, NO
035700*    DEDUCTION IS POSSIBLE.  CASE B - THRESHOLD IS MET OR PASSED.
035800     IF WS-TOTAL-USAGE NOT GREATER THAN YE-MIN-USAGE-THRESHOLD
035900         SET WS-CASE-A-UNDER-MIN TO TRUE
036000     ELSE
036100         SET WS-CASE-B-OVER-MIN  TO TRUE.
036200
036300 210-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700*    220-CALC-SETTLEMENT  -  DISPATCHES TO THE RIGHT GUIDANCE     *
036800*    CASE BASED ON THE SWITCH SET BY 210-CALC-THRESHOLD.          *
036900******************************************************************
037000 220-CALC-SETTLEMENT.
037100
037200     IF WS-CASE-A-UNDER-MIN
037300         PERFORM 230-CASE-A-UNDER-MIN THRU 230-EXIT
037400     ELSE
037500         PERFORM 240-CASE-B-OVER-MIN  THRU 240-EXIT.
037600
037700 220-EXIT.
037800     EXIT.
037900
038000******************************************************************
038100*    230-CASE-A-UNDER-MIN  -  USAGE IS STILL SHORT OF THE         *
038200*    THRESHOLD.  NO DEDUCTION IS POSSIBLE YET - GUIDE CODE 01     *
038300*    TELLS THE EMPLOYEE HOW MUCH MORE SPEND IS NEEDED TO REACH    *
038400*    THE MINIMUM.                                                *
038500******************************************************************
038600 230-CASE-A-UNDER-MIN.
038700
038800     MOVE ZERO TO YE-ESTIMATED-DEDUCTION.
038900     MOVE 01   TO YE-GUIDE-CODE.
039000     COMPUTE YE-GUIDE-AMOUNT =
039100             YE-MIN-USAGE-THRESHOLD - WS-TOTAL-USAGE.
039200     MOVE ZERO TO YE-GUIDE-AMOUNT-2.
039300
039400 230-EXIT.
039500     EXIT.
039600
039700******************************************************************
039800*    240-CASE-B-OVER-MIN  -  USAGE HAS MET OR PASSED THE          *
039900*    THRESHOLD.  WORKS OUT HOW MUCH OF EACH SPEND TYPE WENT       *
040000*    TOWARD THE THRESHOLD VS. HOW MUCH IS LEFT OVER TO EARN A     *
040100*    DEDUCTION, THEN SETS GUIDE CODE 02 (NOTHING LEFT TO SWITCH)  *
040200*    OR 03 (EXTRA DEDUCTION AVAILABLE BY SWITCHING REMAINING      *
040300*    CREDIT SPEND TO DEBIT/CASH).                                 *
040400******************************************************************
040500 240-CASE-B-OVER-MIN.
040600
040700*    CREDIT-CARD SPEND FILLS THE THRESHOLD FIRST (FIN-0323).
040800     IF YE-CREDIT-CARD-AMOUNT NOT GREATER THAN YE-MIN-USAGE-THRESHOLD
040900         MOVE YE-CREDIT-CARD-AMOUNT  TO WS-CREDIT-USED-FOR-MIN
041000     ELSE
041100         MOVE YE-MIN-USAGE-THRESHOLD TO WS-CREDIT-USED-FOR-MIN.
041200     COMPUTE WS-THRESHOLD-REMAINS =
041300             YE-MIN-USAGE-THRESHOLD - WS-CREDIT-USED-FOR-MIN.
041400*    WHATEVER THRESHOLD IS LEFT AFTER CREDIT IS FILLED BY DEBIT/
041500*    CASH SPEND NEXT, UP TO WHAT IS AVAILABLE.
041600     IF YE-DEBIT-CASH-AMOUNT NOT GREATER THAN WS-THRESHOLD-REMAINS
041700         MOVE YE-DEBIT-CASH-AMOUNT   TO WS-DEBIT-USED-FOR-MIN
041800     ELSE
041900         MOVE WS-THRESHOLD-REMAINS   TO WS-DEBIT-USED-FOR-MIN.
042000
042100*    ANYTHING LEFT OVER AFTER THE THRESHOLD IS FILLED IS WHAT
042200*    ACTUALLY EARNS A DEDUCTION, AT THE CREDIT OR DEBIT RATE.
042300     IF YE-CREDIT-CARD-AMOUNT GREATER THAN YE-MIN-USAGE-THRESHOLD
042400         COMPUTE WS-REMAINING-CREDIT =
042500                 YE-CREDIT-CARD-AMOUNT - YE-MIN-USAGE-THRESHOLD
042600     ELSE
042700         MOVE ZERO TO WS-REMAINING-CREDIT.
042800     COMPUTE WS-REMAINING-DEBIT =
042900             YE-DEBIT-CASH-AMOUNT - WS-DEBIT-USED-FOR-MIN.
043000
043100     COMPUTE WS-CREDIT-DEDUCTION =
043200             WS-REMAINING-CREDIT * YE-CREDIT-DEDUCT-RATE.
043300     COMPUTE WS-DEBIT-DEDUCTION  =
043400             WS-REMAINING-DEBIT  * YE-DEBIT-DEDUCT-RATE.
043500
043600*    "WON-UNIT TRUNCATION" - SAME FLOOR-BY-TRUNCATION TECHNIQUE AS
043700*    TAXSTOCK 210-CALC-STOCK-TAX.  NO ROUNDED, NO INTRINSIC
043800*    FUNCTION - THE MOVE BELOW DROPS THE DECIMAL PLACES.
043900     COMPUTE WS-RAW-DEDUCTION =
044000             WS-CREDIT-DEDUCTION + WS-DEBIT-DEDUCTION.
044100     MOVE WS-RAW-DEDUCTION TO YE-ESTIMATED-DEDUCTION.
044200
044300*    NO REMAINING CREDIT SPEND LEFT TO SWITCH TO DEBIT/CASH MEANS
044400*    GUIDE CODE 02 - THE EMPLOYEE'S SPLIT IS ALREADY OPTIMAL.
044500*    OTHERWISE GUIDE CODE 03 ADVERTISES THE EXTRA DEDUCTION
044600*    AVAILABLE BY SWITCHING THE REMAINING CREDIT SPEND (FIN-0301).
044700     IF WS-REMAINING-CREDIT = ZERO
044800         MOVE 02    TO YE-GUIDE-CODE
044900         MOVE ZERO  TO YE-GUIDE-AMOUNT
045000         MOVE ZERO  TO YE-GUIDE-AMOUNT-2
045100     ELSE
045200         MOVE 03    TO YE-GUIDE-CODE
045300         COMPUTE YE-GUIDE-AMOUNT =
045400                 WS-REMAINING-CREDIT * YE-CREDIT-DEDUCT-RATE
045500         MOVE WS-REMAINING-CREDIT TO YE-GUIDE-AMOUNT-2.
045600
045700 240-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*    800-READ-REQUEST  -  SHARED READ PARAGRAPH.  SETS THE EOF    *
046200*    SWITCH AND EXITS EARLY ON END OF FILE SO THE RUN COUNTER     *
046300*    BELOW IS NEVER INCREMENTED FOR A PHANTOM RECORD.             *
046400******************************************************************
046500 800-READ-REQUEST.
046600
046700     READ YE-SETTLE-IN-FILE
046800         AT END  MOVE 'YES' TO WS-EOF-IN-SW
046900                 GO TO 800-READ-REQUEST-EXIT.
047000     ADD 1 TO WS-READ-CTR.
047100
047200 800-READ-REQUEST-EXIT.
047300     EXIT.
047400
047500******************************************************************
047600*    900-WRITE-RESPONSE  -  FORMATS AND WRITES ONE DETAIL LINE    *
047700*    FROM THE YE-SETTLE-RESPONSE-REC FIELDS JUST COMPUTED BY      *
047800*    220-CALC-SETTLEMENT.                                         *
047900******************************************************************
048000 900-WRITE-RESPONSE.
048100
048200     MOVE SPACES TO WS-DETAIL-LINE.
048300     MOVE WS-RUN-SEQUENCE          TO DL-SEQ.
048400     MOVE YE-MIN-USAGE-THRESHOLD   TO DL-MIN-THRESHOLD.
048500     MOVE YE-ESTIMATED-DEDUCTION   TO DL-EST-DEDUCTION.
048600     MOVE YE-GUIDE-CODE            TO DL-GUIDE-CODE.
048700     MOVE YE-GUIDE-AMOUNT          TO DL-GUIDE-AMOUNT.
048800     MOVE YE-GUIDE-AMOUNT-2        TO DL-GUIDE-AMOUNT-2.
048900     WRITE YE-SETTLE-OUT-RECORD FROM WS-DETAIL-LINE.
049000     ADD 1 TO WS-WRTN-CTR.
049100
049200 900-WRITE-RESPONSE-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600*    955-HEADINGS  -  BUILDS THE CCYY-MM-DD RUN-DATE STAMP (Y2K   *
049700*    FIX FIN-0205) AND WRITES THE TWO HEADING LINES ONE TIME AT   *
049800*    THE TOP OF THE REPORT.                                      *
049900******************************************************************
050000 955-HEADINGS.
050100
050200     ACCEPT YE-RUN-DATE FROM DATE YYYYMMDD.
050300     MOVE YE-RUN-CCYY       TO HDG-RUN-DATE(1:4).
050400     MOVE '-'               TO HDG-RUN-DATE(5:1).
050500     MOVE YE-RUN-MM         TO HDG-RUN-DATE(6:2).
050600     MOVE '-'               TO HDG-RUN-DATE(8:1).
050700     MOVE YE-RUN-DD         TO HDG-RUN-DATE(9:2).
050800     WRITE YE-SETTLE-OUT-RECORD FROM WS-HEADING-1.
050900     WRITE YE-SETTLE-OUT-RECORD FROM WS-HEADING-2.
051000
051100 955-HEADINGS-EXIT.
051200     EXIT.
