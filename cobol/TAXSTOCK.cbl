000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TAXSTOCK.
000300 AUTHOR.        R.OKONKWO.
000400 INSTALLATION.  HOUSEHOLD FINANCE BATCH CENTER.
000500 DATE-WRITTEN.  02/14/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        TAXSTOCK ESTIMATES KOREAN CAPITAL-GAINS TAX ON STOCK
001300*        DISPOSALS.  ONE TX-STOCK-REQUEST IS READ FOR EACH
001400*        TAX-STOCK-IN RECORD - A SELL TOTAL AND A BUY TOTAL FOR
001500*        THE PERIOD - AND ONE TX-STOCK-RESPONSE LINE IS WRITTEN
001600*        PER REQUEST.  THERE IS NO ACCUMULATION ACROSS REQUESTS;
001700*        EACH RECORD STANDS ALONE.
001800*
001900*        INPUT FILE            - TAX-STOCK-IN
002000*        OUTPUT REPORT         - TAX-STOCK-OUT
002100*
002200******************************************************************
002300*    MAINTENANCE HISTORY
002400*    ------------------
002500*    02/14/95  R.OKONKWO   ORIGINAL PROGRAM
002600*    09/03/96  L.FENNIMORE TICKET FIN-0118 ADD RUN-DATE STAMP TO
002700*                          THE REPORT HEADING
002800*    06/21/98  R.OKONKWO   TICKET FIN-0204 Y2K - RUN-DATE IS NOW
002900*                          CCYYMMDD THROUGHOUT, NO MORE 2-DIGIT
003000*                          YEARS ANYWHERE IN THIS PROGRAM
003100*    04/09/02  G.PELLETT   TICKET FIN-0259 DROPPED THE REQUEST
003200*                          BATCH-SEQ FIELD - IT NEVER FIT IN THE
003300*                          30-BYTE INPUT RECORD.  RUN-SEQUENCE IS
003400*                          NOW A WORKING-STORAGE COUNTER ONLY
003500*    11/02/05  L.FENNIMORE TICKET FIN-0322 ESTIMATED-TAX RATE IS
003600*                          NOW A SINGLE COMBINED CONSTANT (22%) -
003700*                          CAPITAL-GAINS RATE PLUS LOCAL SURTAX -
003800*                          SEE TX-COMBINED-TAX-RATE BELOW
003900*    03/30/09  G.PELLETT   TICKET FIN-0390 ADD NUMERIC-EDIT CHECK
004000*                          ON THE RAW INPUT RECORD BEFORE USE -
004100*                          A GARBLED TRANSMISSION FROM UPSTREAM
004200*                          ONCE PRODUCED A S0C7 ABEND HERE
004300*    02/11/10  G.PELLETT   TICKET FIN-0405 STANDARDS AUDIT - THE
004400*                          FOUR RUN COUNTERS BELOW ARE NOW 77-LEVEL
004500*                          STANDALONE ITEMS INSTEAD OF A 05-GROUP,
004600*                          TO MATCH SHOP CODING STANDARD SECTION 4
004700*                          (STANDALONE COUNTERS ARE 77s, NOT GROUP
004800*                          MEMBERS).  PROCEDURE DIVISION COMMENTARY
004900*                          WAS ALSO EXPANDED PER THE SAME AUDIT.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300
005400 CONFIGURATION SECTION.
005500*    SOURCE AND OBJECT COMPUTER ARE BOTH THE CENTER'S PRODUCTION
005600*    MAINFRAME - THIS PROGRAM IS NOT CROSS-COMPILED ANYWHERE ELSE.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500*    TAX-STOCK-IN CARRIES ONE SELL TOTAL AND ONE BUY TOTAL PER
006600*    CALCULATION REQUEST - NO KEY, READ SEQUENTIALLY TO EOF.
006700     SELECT TX-STOCK-IN-FILE  ASSIGN TO TAXSTKIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-STOCK-IN-STATUS.
007100
007200*    TAX-STOCK-OUT IS THE PRINT-STYLE REPORT - ONE DETAIL LINE
007300*    PER REQUEST, PLUS THE TWO HEADING LINES WRITTEN ONCE.
007400     SELECT TX-STOCK-OUT-FILE ASSIGN TO TAXSTKOT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-STOCK-OUT-STATUS.
007800
007900 DATA DIVISION.
008000
008100 FILE SECTION.
008200
008300******************************************************************
008400*    TX-STOCK-IN-FILE  -  30-BYTE FIXED REQUEST RECORD.  BOTH     *
008500*    AMOUNTS ARE UNSIGNED ZONED DECIMAL ON THE INPUT FILE - THE   *
008600*    SIGN IS APPLIED ONLY TO THE DERIVED WORKING-STORAGE FIELDS.  *
008700******************************************************************
008800 FD  TX-STOCK-IN-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 30 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS TX-STOCK-IN-RECORD.
009400 01  TX-STOCK-IN-RECORD.
009500*        TX-IN-SELL-AMOUNT - TOTAL SALE PROCEEDS FOR THE PERIOD.
009600     05  TX-IN-SELL-AMOUNT         PIC 9(13)V9(2).
009700*        TX-IN-BUY-AMOUNT - TOTAL COST BASIS OF STOCK SOLD.
009800     05  TX-IN-BUY-AMOUNT          PIC 9(13)V9(2).
009900
010000******************************************************************
010100*    TX-STOCK-OUT-FILE  -  132-BYTE PRINT LINE.  WRITTEN FROM     *
010200*    WHICHEVER WS- REPORT-LINE 01-ITEM APPLIES (HEADING, DETAIL,  *
010300*    OR REJECT) - SEE 900-WRITE-RESPONSE AND 955-HEADINGS.        *
010400******************************************************************
010500 FD  TX-STOCK-OUT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 132 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TX-STOCK-OUT-RECORD.
011100 01  TX-STOCK-OUT-RECORD          PIC X(132).
011200
011300 WORKING-STORAGE SECTION.
011400
011500******************************************************************
011600*    RUN COUNTERS - 77-LEVEL STANDALONE ITEMS PER FIN-0405.       *
011700*    WS-READ-CTR     - REQUEST RECORDS READ FROM TAX-STOCK-IN.    *
011800*    WS-WRTN-CTR     - DETAIL LINES WRITTEN TO TAX-STOCK-OUT.     *
011900*    WS-REJECT-CTR   - REQUESTS REJECTED BY THE NUMERIC EDIT.     *
012000*    WS-RUN-SEQUENCE - 1-UP LINE NUMBER PRINTED IN DL-SEQ - THIS  *
012100*    REPLACED THE OLD REQUEST BATCH-SEQ FIELD UNDER FIN-0259.     *
012200******************************************************************
012300 77  WS-READ-CTR               PIC S9(7)   COMP-3 VALUE +0.
012400 77  WS-WRTN-CTR               PIC S9(7)   COMP-3 VALUE +0.
012500 77  WS-REJECT-CTR             PIC S9(7)   COMP-3 VALUE +0.
012600 77  WS-RUN-SEQUENCE           PIC S9(7)   COMP-3 VALUE +0.
012700
012800******************************************************************
012900*    PROGRAM-INDICATOR-SWITCHES - EOF FLAG FOR THE REQUEST FILE.  *
013000******************************************************************
013100 01  PROGRAM-INDICATOR-SWITCHES.
013200     05  WS-EOF-IN-SW              PIC X(3)    VALUE 'NO '.
013300         88  EOF-STOCK-IN                      VALUE 'YES'.
013400
013500******************************************************************
013600*    FILE-STATUS-CODES - CHECKED AFTER EVERY OPEN/CLOSE; A SHOP   *
013700*    ABEND ROUTINE WOULD TEST THESE IF THIS PROGRAM RAN UNDER THE *
013800*    STANDARD JCL ABEND-TRAP, NOT SHOWN HERE.                     *
013900******************************************************************
014000 01  FILE-STATUS-CODES.
014100     05  WS-STOCK-IN-STATUS        PIC X(2)    VALUE SPACES.
014200     05  WS-STOCK-OUT-STATUS       PIC X(2)    VALUE SPACES.
014300
014400******************************************************************
014500*    WS-CONSTANTS - THE TWO FIXED RATES BEHIND THE CALCULATION.   *
014600*    TX-BASIC-DEDUCTION    - THE FLAT 2,500,000.00 WON ANNUAL     *
014700*                            BASIC DEDUCTION ON STOCK GAINS.      *
014800*    TX-COMBINED-TAX-RATE  - 20% CAPITAL-GAINS RATE PLUS 2% LOCAL *
014900*                            SURTAX, COMBINED UNDER FIN-0322 SO   *
015000*                            210-CALC-STOCK-TAX NEEDS ONLY ONE    *
015100*                            MULTIPLY INSTEAD OF TWO.             *
015200******************************************************************
015300 01  WS-CONSTANTS.
015400     05  TX-BASIC-DEDUCTION        PIC S9(13)V9(2)
015500                                   VALUE 2500000.00.
015600     05  TX-COMBINED-TAX-RATE      PIC SV9(4)  VALUE .2200.
015700
015800******************************************************************
015900*    WS-WORK-FIELDS                                               *
016000*    WS-RAW-TAX          - HOLDS THE UNTRUNCATED TAX AMOUNT FOR   *
016100*                          ONE INSTANT BETWEEN THE TWO TRUNCATING *
016200*                          MOVES DESCRIBED AT 210-CALC-STOCK-TAX. *
016300*    WS-STOCK-IN-NUMERIC - WHOLE-RECORD REDEFINE USED ONLY AS A   *
016400*                          REFERENCE VIEW FOR DUMP READING -      *
016500*                          200-PROCESS-REQUEST EDITS THE TWO      *
016600*                          FIELDS SEPARATELY VIA THE SPLIT BELOW. *
016700*    WS-STOCK-IN-SPLIT   - PER-FIELD REDEFINE OF THE RAW INPUT SO *
016800*                          EACH AMOUNT CAN BE NUMERIC-EDITED ON   *
016900*                          ITS OWN (FIN-0390) - A GARBLED SELL    *
017000*                          AMOUNT WITH A GOOD BUY AMOUNT IS STILL *
017100*                          CAUGHT, WHICH A WHOLE-RECORD CHECK     *
017200*                          COULD MISS IF THE GARBAGE HAPPENED TO  *
017300*                          LAND ON A NUMERIC-LOOKING BOUNDARY.    *
017400******************************************************************
017500 01  WS-WORK-FIELDS.
017600     05  WS-RAW-TAX                PIC S9(13)V9(2) VALUE ZERO.
017700     05  WS-STOCK-IN-NUMERIC REDEFINES TX-STOCK-IN-RECORD
017800                                   PIC 9(30).
017900     05  WS-STOCK-IN-SPLIT REDEFINES TX-STOCK-IN-RECORD.
018000         10  WS-IN-SELL-NUM        PIC 9(13)V9(2).
018100         10  WS-IN-BUY-NUM         PIC 9(13)V9(2).
018200
018300*    TX-STOCK-REQUEST-REC / TX-STOCK-RESPONSE-REC / TX-RUN-STAMP -
018400*    SEE COPY MEMBER TAXSTK FOR FIELD-BY-FIELD COMMENTARY.
018500     COPY TAXSTK.
018600
018700******************************************************************
018800*    REPORT LINE LAYOUTS - WS-HEADING-1/2 ARE WRITTEN ONCE BY     *
018900*    955-HEADINGS; WS-DETAIL-LINE ONCE PER GOOD REQUEST BY        *
019000*    900-WRITE-RESPONSE; WS-REJECT-LINE ONCE PER BAD REQUEST BY   *
019100*    200-PROCESS-REQUEST.  ALL THREE ARE 132 BYTES TO MATCH THE   *
019200*    TX-STOCK-OUT-FILE FD.                                        *
019300******************************************************************
019400*    TITLE LINE - PROGRAM NAME AND THE CCYY-MM-DD RUN-DATE STAMP
019500*    BUILT BY 955-HEADINGS INTO HDG-RUN-DATE BELOW.
019600 01  WS-HEADING-1.
019700     05  FILLER                    PIC X(01)  VALUE SPACES.
019800     05  FILLER                    PIC X(29)
019900                       VALUE 'STOCK CAPITAL-GAINS TAX EST.'.
020000     05  FILLER                    PIC X(10)  VALUE SPACES.
020100     05  FILLER                    PIC X(11)  VALUE 'RUN DATE: '.
020200     05  HDG-RUN-DATE              PIC X(10).
020300     05  FILLER                    PIC X(71)  VALUE SPACES.
020400
020500*    COLUMN-HEADING LINE - ONE CAPTION PER DETAIL-LINE FIELD
020600*    BELOW, IN THE SAME LEFT-TO-RIGHT ORDER.
020700 01  WS-HEADING-2.
020800     05  FILLER                    PIC X(01)  VALUE SPACES.
020900     05  FILLER                    PIC X(06)  VALUE 'SEQ'.
021000     05  FILLER                    PIC X(03)  VALUE SPACES.
021100     05  FILLER                    PIC X(16)  VALUE 'PROFIT'.
021200     05  FILLER                    PIC X(16)  VALUE 'DEDUCTION'.
021300     05  FILLER                    PIC X(16)  VALUE 'TAX BASE'.
021400     05  FILLER                    PIC X(16)  VALUE 'ESTIMATED TAX'.
021500     05  FILLER                    PIC X(58)  VALUE SPACES.
021600
021700*    ONE PRINT LINE PER GOOD REQUEST - DL-SEQ IS THE 1-UP LINE
021800*    NUMBER (WS-RUN-SEQUENCE); THE FOUR MONEY FIELDS MIRROR
021900*    TX-STOCK-RESPONSE-REC FIELD FOR FIELD.
022000 01  WS-DETAIL-LINE.
022100     05  FILLER                    PIC X(01)  VALUE SPACES.
022200*        DL-SEQ - LINE NUMBER, NOT A CARRIED-FORWARD BATCH KEY.
022300     05  DL-SEQ                    PIC ZZZ,ZZ9.
022400     05  FILLER                    PIC X(02)  VALUE SPACES.
022500*        DL-PROFIT - TX-PROFIT, MAY PRINT WITH A TRAILING MINUS.
022600     05  DL-PROFIT                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
022700     05  FILLER                    PIC X(01)  VALUE SPACES.
022800*        DL-DEDUCTION - TX-DEDUCTION, THE FLAT BASIC DEDUCTION.
022900     05  DL-DEDUCTION              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
023000     05  FILLER                    PIC X(01)  VALUE SPACES.
023100*        DL-TAX-BASE - TX-TAX-BASE, ZERO WHEN PROFIT DID NOT
023200*        CLEAR THE DEDUCTION.
023300     05  DL-TAX-BASE               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
023400     05  FILLER                    PIC X(01)  VALUE SPACES.
023500*        DL-ESTIMATED-TAX - TX-ESTIMATED-TAX, WHOLE WON, TRUNCATED.
023600     05  DL-ESTIMATED-TAX          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9-.
023700     05  FILLER                    PIC X(20)  VALUE SPACES.
023800
023900*    PRINTED IN PLACE OF WS-DETAIL-LINE WHEN THE NUMERIC EDIT AT
024000*    200-PROCESS-REQUEST FAILS - NO CALCULATION IS ATTEMPTED.
024100 01  WS-REJECT-LINE.
024200     05  FILLER                    PIC X(01)  VALUE SPACES.
024300     05  FILLER                    PIC X(40)
024400                  VALUE '** REJECTED - INPUT RECORD NOT NUMERIC'.
024500     05  FILLER                    PIC X(91)  VALUE SPACES.
024600
024700 PROCEDURE DIVISION.
024800
024900******************************************************************
025000*    000-MAINLINE  -  OPEN BOTH FILES, PRINT THE HEADINGS ONCE,   *
025100*    THEN DRIVE A PLAIN READ/PROCESS LOOP TO EOF.  THERE IS NO    *
025200*    ACCUMULATION BETWEEN REQUESTS SO THE LOOP BODY NEEDS NO      *
025300*    CARRIED STATE OTHER THAN THE RUN COUNTERS.                   *
025400******************************************************************
025500 000-MAINLINE SECTION.
025600
025700*    OPEN BOTH FILES BEFORE ANYTHING ELSE RUNS.
025800     OPEN INPUT  TX-STOCK-IN-FILE
025900          OUTPUT TX-STOCK-OUT-FILE.
026000*    PRINT THE TWO HEADING LINES ONE TIME AT THE TOP OF THE RUN.
026100     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
026200*    PRIME THE READ, THEN LOOP ONE RECORD AT A TIME TO EOF.
026300     PERFORM 800-READ-REQUEST THRU 800-READ-REQUEST-EXIT.
026400     PERFORM 200-PROCESS-REQUEST THRU 200-PROCESS-REQUEST-EXIT
026500         UNTIL EOF-STOCK-IN.
026600*    ALL REQUESTS ARE DONE - CLOSE UP AND RETURN CLEAN.
026700     CLOSE TX-STOCK-IN-FILE
026800           TX-STOCK-OUT-FILE.
026900     MOVE ZERO TO RETURN-CODE.
027000     GOBACK.
027100
027200******************************************************************
027300*    200-PROCESS-REQUEST  -  ONE PASS OF THE MAIN LOOP.  EDITS    *
027400*    THE RAW RECORD FIRST (FIN-0390); A RECORD THAT FAILS THE     *
027500*    EDIT IS COUNTED AND FLAGGED ON THE REPORT BUT DOES NOT STOP  *
027600*    THE RUN - A SINGLE GARBLED TRANSMISSION RECORD MUST NOT      *
027700*    ABEND THE WHOLE BATCH.                                      *
027800******************************************************************
027900 200-PROCESS-REQUEST.
028000
028100     ADD 1 TO WS-RUN-SEQUENCE.
028200*    REJECT THE RECORD IF EITHER SPLIT FIELD IS NOT NUMERIC -
028300*    SEE WS-STOCK-IN-SPLIT ABOVE.
028400     IF WS-IN-SELL-NUM IS NOT NUMERIC
028500        OR WS-IN-BUY-NUM  IS NOT NUMERIC
028600         ADD 1 TO WS-REJECT-CTR
028700         WRITE TX-STOCK-OUT-RECORD FROM WS-REJECT-LINE
028800     ELSE
028900*        GOOD RECORD - CARRY THE RAW AMOUNTS INTO THE SIGNED
029000*        REQUEST FIELDS, CALCULATE, THEN PRINT.
029100         MOVE TX-IN-SELL-AMOUNT TO TX-TOTAL-SELL-AMOUNT
029200         MOVE TX-IN-BUY-AMOUNT  TO TX-TOTAL-BUY-AMOUNT
029300         PERFORM 210-CALC-STOCK-TAX THRU 210-EXIT
029400         PERFORM 900-WRITE-RESPONSE THRU 900-WRITE-RESPONSE-EXIT.
029500     PERFORM 800-READ-REQUEST THRU 800-READ-REQUEST-EXIT.
029600
029700 200-PROCESS-REQUEST-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100*    210-CALC-STOCK-TAX  -  THE CAPITAL-GAINS ESTIMATE ITSELF.    *
030200*    PROFIT CAN GO NEGATIVE ON A LOSS PERIOD - THAT IS LEFT AS IS *
030300*    AND SIMPLY COMPARES BELOW THE DEDUCTION, DRIVING TAX-BASE    *
030400*    AND ESTIMATED-TAX BOTH TO ZERO.                              *
030500******************************************************************
030600 210-CALC-STOCK-TAX.
030700
030800*    PROFIT MAY BE NEGATIVE (A LOSS) - NO FLOOR IS APPLIED HERE.
030900     COMPUTE TX-PROFIT = TX-TOTAL-SELL-AMOUNT - TX-TOTAL-BUY-AMOUNT.
031000     MOVE TX-BASIC-DEDUCTION TO TX-DEDUCTION.
031100     IF TX-PROFIT NOT GREATER THAN TX-DEDUCTION
031200         MOVE ZERO TO TX-TAX-BASE
031300         MOVE ZERO TO TX-ESTIMATED-TAX
031400     ELSE
031500         COMPUTE TX-TAX-BASE = TX-PROFIT - TX-DEDUCTION
031600*        "WON-UNIT TRUNCATION" - COMPUTE WITHOUT ROUNDED TRUNCATES
031700*        TO WS-RAW-TAX'S 2 DECIMAL PLACES, THEN THE MOVE BELOW
031800*        TRUNCATES AGAIN TO TX-ESTIMATED-TAX'S 0 DECIMAL PLACES -
031900*        NO ROUNDING IS EVER APPLIED, ONLY TRUNCATION (FLOOR)
032000         COMPUTE WS-RAW-TAX = TX-TAX-BASE * TX-COMBINED-TAX-RATE
032100         MOVE WS-RAW-TAX TO TX-ESTIMATED-TAX
032200     END-IF.
032300
032400 210-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800*    800-READ-REQUEST  -  SHARED READ PARAGRAPH.  SETS THE EOF    *
032900*    SWITCH AND EXITS EARLY ON END OF FILE SO THE RUN COUNTER     *
033000*    BELOW IS NEVER INCREMENTED FOR A PHANTOM RECORD.             *
033100******************************************************************
033200 800-READ-REQUEST.
033300
033400     READ TX-STOCK-IN-FILE
033500         AT END  MOVE 'YES' TO WS-EOF-IN-SW
033600                 GO TO 800-READ-REQUEST-EXIT.
033700     ADD 1 TO WS-READ-CTR.
033800
033900 800-READ-REQUEST-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300*    900-WRITE-RESPONSE  -  FORMATS AND WRITES ONE DETAIL LINE    *
034400*    FROM THE TX-STOCK-RESPONSE-REC FIELDS JUST COMPUTED BY       *
034500*    210-CALC-STOCK-TAX.                                         *
034600******************************************************************
034700 900-WRITE-RESPONSE.
034800
034900     MOVE SPACES TO WS-DETAIL-LINE.
035000     MOVE WS-RUN-SEQUENCE   TO DL-SEQ.
035100     MOVE TX-PROFIT         TO DL-PROFIT.
035200     MOVE TX-DEDUCTION      TO DL-DEDUCTION.
035300     MOVE TX-TAX-BASE       TO DL-TAX-BASE.
035400     MOVE TX-ESTIMATED-TAX  TO DL-ESTIMATED-TAX.
035500     WRITE TX-STOCK-OUT-RECORD FROM WS-DETAIL-LINE.
035600     ADD 1 TO WS-WRTN-CTR.
035700
035800 900-WRITE-RESPONSE-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200*    955-HEADINGS  -  BUILDS THE CCYY-MM-DD RUN-DATE STAMP (Y2K   *
036300*    FIX FIN-0204) AND WRITES THE TWO HEADING LINES ONE TIME AT   *
036400*    THE TOP OF THE REPORT.                                      *
036500******************************************************************
036600 955-HEADINGS.
036700
036800     ACCEPT TX-RUN-DATE FROM DATE YYYYMMDD.
036900     MOVE TX-RUN-CCYY       TO HDG-RUN-DATE(1:4).
037000     MOVE '-'               TO HDG-RUN-DATE(5:1).
037100     MOVE TX-RUN-MM         TO HDG-RUN-DATE(6:2).
037200     MOVE '-'               TO HDG-RUN-DATE(8:1).
037300     MOVE TX-RUN-DD         TO HDG-RUN-DATE(9:2).
037400     WRITE TX-STOCK-OUT-RECORD FROM WS-HEADING-1.
037500     WRITE TX-STOCK-OUT-RECORD FROM WS-HEADING-2.
037600
037700 955-HEADINGS-EXIT.
037800     EXIT.
